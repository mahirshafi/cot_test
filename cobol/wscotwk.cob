000100*******************************************
000200*                                          *
000300*  Record Definition For COT Weekly        *
000400*       Futures  Positions  File            *
000500*     One record per market per week        *
000600*******************************************
000700*  File size 160 bytes.
000800*
000900* THESE FIELD DEFINITIONS MAY NEED CHANGING
001000*
001100* 04/01/26 VBC - CREATED FOR THE WEEKLY COT CURRENCY BATCH.
001200* 11/01/26 VBC - COT-REPORT-DATE WIDENED TO HOLD EITHER THE
001300*                10 CHAR CCYY-MM-DD FORM OR THE 6 CHAR YYMMDD
001400*                FORM LEFT JUSTIFIED WITH TRAILING SPACES.
001500* 18/01/26 VBC - ADDED FILLER PAD, CONFIRMED AT 160 TO MATCH
001600*                THE STAGED EXTRACT FROM THE LEGACY REPORT.
001700*
001800 01  COT-INPUT-RECORD.
001900     03  COT-MARKET-NAME           PIC X(80).
002000     03  COT-MARKET-CODE           PIC X(6).
002100     03  COT-REPORT-DATE           PIC X(10).
002200     03  COT-NONCOMM-LONG          PIC X(9).
002300     03  COT-NONCOMM-SHORT         PIC X(9).
002400     03  COT-COMM-LONG             PIC X(9).
002500     03  COT-COMM-SHORT            PIC X(9).
002600     03  COT-NONREPT-LONG          PIC X(9).
002700     03  COT-NONREPT-SHORT         PIC X(9).
002800     03  FILLER                    PIC X(10).
002900*
