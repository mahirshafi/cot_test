000100*******************************************
000200*                                          *
000300*  Record Definition For COT Results       *
000400*           Output   File                   *
000500*     Three record types share this area -   *
000600*     Det- weekly, Sum- per currency,         *
000700*     Run- end of job                         *
000800*******************************************
000900*  File size 120 bytes.
001000*
001100* THESE FIELD DEFINITIONS MAY NEED CHANGING
001200*
001300* 05/01/26 VBC - CREATED.
001400* 13/01/26 VBC - ADDED REC-TYPE BYTE SO A READER CAN TELL
001500*                DET- FROM SUM- FROM RUN- WITHOUT GUESSING
001600*                OFF FIELD CONTENT, MATCHING THE HISTORY
001700*                FILE HEADER/DETAIL SPLIT USED ELSEWHERE.
001800* 19/01/26 VBC - WIDENED FILLER AFTER ADDING DET-WOW-CHANGE.
001900*
002000 01  COT-RESULTS-RECORD.
002100     03  REC-TYPE                  PIC X.
002200     03  FILLER                    PIC X(119).
002300*
002400 01  COT-DETAIL-RECORD REDEFINES COT-RESULTS-RECORD.
002500     03  DET-REC-TYPE              PIC X        VALUE "D".
002600     03  DET-CCY                   PIC X(3).
002700     03  DET-DATE                  PIC X(10).
002800     03  DET-NONCOMM-LONG          PIC 9(9).
002900     03  DET-NONCOMM-SHORT         PIC 9(9).
003000     03  DET-COMM-LONG             PIC 9(9).
003100     03  DET-COMM-SHORT            PIC 9(9).
003200     03  DET-NONREPT-LONG          PIC 9(9).
003300     03  DET-NONREPT-SHORT         PIC 9(9).
003400     03  DET-NET-NONCOMM           PIC S9(9).
003500     03  DET-NET-COMM              PIC S9(9).
003600     03  DET-COT-INDEX             PIC 9(3)V9.
003700     03  DET-WOW-CHANGE            PIC S9(9).
003800     03  FILLER                    PIC X(21).
003900*
004000 01  COT-SUMMARY-RECORD REDEFINES COT-RESULTS-RECORD.
004100     03  SUM-REC-TYPE              PIC X        VALUE "S".
004200     03  SUM-CCY                   PIC X(3).
004300     03  SUM-WEEK-COUNT            PIC 9(2).
004400     03  SUM-LATEST-DATE           PIC X(10).
004500     03  SUM-HIGH-52W              PIC S9(9).
004600     03  SUM-LOW-52W               PIC S9(9).
004700     03  SUM-LATEST-COT-IDX        PIC 9(3)V9.
004800     03  FILLER                    PIC X(82).
004900*
005000 01  COT-RUN-SUMMARY-RECORD REDEFINES COT-RESULTS-RECORD.
005100     03  RUN-REC-TYPE              PIC X        VALUE "R".
005200     03  RUN-UPDATED-AT            PIC X(16).
005300     03  RUN-CCY-COUNT             PIC 9(1).
005400     03  FILLER                    PIC X(102).
005500*
