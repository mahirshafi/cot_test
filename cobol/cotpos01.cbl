000100*****************************************************************
000200*                 Weekly  COT  Currency  Positioning             *
000300*                                                                *
000400*        Computes net positions, 52 week high/low, COT Index     *
000500*        and week on week change for the 7 major currency        *
000600*        futures contracts from the CFTC COT legacy report.       *
000700*****************************************************************
000800*
000900 IDENTIFICATION          DIVISION.
001000*================================
001100*
001200      PROGRAM-ID.       COTPOS01.
001300*
001400*    AUTHOR.            V B Coen FBCS, FIDM, FIDPM.
001500*
001600*    INSTALLATION.      Applewood Computers.
001700*
001800*    DATE-WRITTEN.      14/03/1987.
001900*
002000*    DATE-COMPILED.
002100*
002200*    SECURITY.          Copyright (C) 1987-2026 & later, V B Coen.
002300*                       Distributed under the GNU General Public
002400*                       Licence.  See the file COPYING for details.
002500*
002600*    REMARKS.           Weekly Commitments of Traders currency
002700*                       positioning run.  Reads the staged COT
002800*                       extract, selects the 7 currency futures
002900*                       markets, sorts and windows each to the
003000*                       latest 52 weeks and writes the results
003100*                       file plus the run log lines.
003200*
003300*    VERSION.           See PROG-NAME in WS.
003400*
003500*    CALLED MODULES.
003600*                       None.
003700*
003800*    FUNCTIONS USED.
003900*                       None.
004000*
004100*    FILES USED.
004200*                       COT-INPUT-FILE.    Staged weekly extract.
004300*                       COT-RESULTS-FILE.  Detail/summary/run recs.
004400*
004500*    ERROR MESSAGES USED.
004600*                       None - see WS-NODATA-MSG for the one
004700*                       diagnostic this program raises itself.
004800*
004900* CHANGES:
005000* 14/03/87 vbc -     1.0.00 Created for the gilts desk weekly
005100*                            positioning pack, EUR only at first
005200*                            (ECU in those days - see history).
005300* 22/09/87 vbc -     1.0.01 GBP and JPY added per dealer request.
005400* 11/02/88 vbc -     1.0.02 CHF, CAD, AUD, NZD added, table driven
005500*                            now instead of 7 near identical paras.
005600* 19/06/91 vbc -     1.0.03 52 week window enforced, was open ended
005700*                            and running out of WS table space.
005800* 30/11/93 vbc -     1.0.04 COT Index calc added per risk dept memo.
005900* 08/01/98 vbc -     1.0.05 Y2K: report date now carries century,
006000*                            6 byte YYMMDD form still accepted from
006100*                            the old feed and defaulted to 20.
006200* 17/05/99 vbc -     1.0.06 Confirmed clean after Y2K test cycle.
006300* 23/08/01 vbc -     1.0.07 Week on week change column added.
006400* 14/01/04 vbc -     1.0.08 Name match fallback added, some weeks
006500*                            the code on the feed does not match
006600*                            the table (CFTC renumbering).
006700* 19/10/09 vbc -     1.0.09 Migration to Open Cobol v3.00.00.
006800* 16/04/24 vbc        1.0.10 Copyright notice update superseding
006900*                            all previous notices.
007000* 20/09/25 vbc -     3.3.00 Version update and builds reset to
007100*                            align with the rest of the suite.
007200* 04/01/26 vbc -     1.1.00 Rebuilt record layouts onto the new
007300*                            WSCOTWK/WSCOTCC/WSCOTOT copybooks.
007400* 19/01/26 vbc -     1.1.01 WOW-CHANGE widened to S9(9), a roll
007500*                            in NZD blew S9(7) on the 2025 data.
007600*
007700*****************************************************************
007800* Licensing.
007900* *********
008000*
008100* Owned by Applewood Computers, gilts & currency desk, and kept
008200* going by V B Coen since the 1987 original.  Free to run, to
008300* copy and to alter for your own book - that is the whole point
008400* of putting it out under the GNU General Public Licence, see
008500* the COPYING file in the distribution for the wording in full.
008600*
008700* It is NOT free to bundle into something you sell, rent or
008800* hand round as part of a paid service - if that is the plan
008900* talk to the copyright holder first.
009000*
009100* No warranty of any kind is given or implied, including no
009200* promise of fitness for a particular trading desk's purpose.
009300* Use the figures it prints at your own risk, the same as any
009400* other spreadsheet or calculator on the desk.
009500*
009600*****************************************************************
009700*
010000 ENVIRONMENT             DIVISION.
010100*================================
010200*
010300 CONFIGURATION           SECTION.
010400 SOURCE-COMPUTER.        IBM-370.
010500 OBJECT-COMPUTER.        IBM-370.
010600 SPECIAL-NAMES.
010700     C01                 IS TOP-OF-FORM
010800     CLASS COT-ALPHA     IS "A" THRU "Z"
010900     UPSI-0              ON STATUS IS COT-RERUN-SW.
011000*
011100 INPUT-OUTPUT             SECTION.
011200 FILE-CONTROL.
011300     SELECT COT-INPUT-FILE   ASSIGN TO "COTIN"
011400            ORGANIZATION  IS LINE SEQUENTIAL
011500            FILE STATUS   IS WS-COT-IN-STATUS.
011600     SELECT COT-RESULTS-FILE ASSIGN TO "COTOUT"
011700            ORGANIZATION  IS LINE SEQUENTIAL
011800            FILE STATUS   IS WS-COT-OUT-STATUS.
011900*
012000 DATA                    DIVISION.
012100*================================
012200*
012300 FILE                    SECTION.
012400*
012500 FD  COT-INPUT-FILE
012600     LABEL RECORDS ARE STANDARD
012700     RECORD CONTAINS 160 CHARACTERS
012800     RECORDING MODE IS F.
012900 COPY "wscotwk.cob".
013000*
013100 FD  COT-RESULTS-FILE
013200     LABEL RECORDS ARE STANDARD
013300     RECORD CONTAINS 120 CHARACTERS
013400     RECORDING MODE IS F.
013500 COPY "wscotot.cob".
013600*
013700 WORKING-STORAGE SECTION.
013800*-----------------------
013900 77  PROG-NAME            PIC X(17) VALUE "COTPOS01 (1.1.01)".
013950* 26/01/26 vbc - Wire in a table bound check on loading, the
013960*                real legacy feed can pool thousands of rows
013970*                across two report years (see AA021).
013980 77  WS-TBL-MAX           PIC 9(5)  COMP VALUE 3000.
013990* 27/01/26 vbc - And the same for the per-currency working
013992*                set a name scan can pull in (see AA041/AA042).
013994 77  WS-SEL-MAX           PIC 9(3)  COMP VALUE 600.
014000*
014100 COPY "wscotcc.cob".
014200*
014300* 04/01/26 vbc - Raw pool of every market-week read off the
014400*                extract, both report years pooled together
014500*                before currency selection is done, per the
014600*                risk desk spec.
014700*
014800 01  WS-COT-TABLE.
014900     03  WS-COT-TBL-ENTRY             OCCURS 3000 TIMES.
015000         05  TBL-MKT-CODE             PIC X(6).
015100         05  TBL-MKT-NAME             PIC X(80).
015200         05  TBL-MKT-NAME-UC          PIC X(80).
015300         05  TBL-DATE                 PIC X(10).
015400         05  TBL-DATE-NUM             PIC 9(8)     COMP.
015500         05  TBL-NONCOMM-LONG         PIC 9(9)     COMP.
015600         05  TBL-NONCOMM-SHORT        PIC 9(9)     COMP.
015700         05  TBL-COMM-LONG            PIC 9(9)     COMP.
015800         05  TBL-COMM-SHORT           PIC 9(9)     COMP.
015900         05  TBL-NONREPT-LONG         PIC 9(9)     COMP.
016000         05  TBL-NONREPT-SHORT        PIC 9(9)     COMP.
016100         05  FILLER                   PIC X(4).
016200*
016300* 11/02/88 vbc - One currency's selected/sorted/windowed rows.
016400*                Re-used 7 times round AA030, cleared each pass.
016500*
016600 01  WS-SEL-TABLE.
016700     03  WS-SEL-ROW                   OCCURS 600 TIMES.
016800         05  SEL-DATE                 PIC X(10).
016900         05  SEL-DATE-NUM             PIC 9(8)     COMP.
017000         05  SEL-NONCOMM-LONG         PIC 9(9)     COMP.
017100         05  SEL-NONCOMM-SHORT        PIC 9(9)     COMP.
017200         05  SEL-COMM-LONG            PIC 9(9)     COMP.
017300         05  SEL-COMM-SHORT           PIC 9(9)     COMP.
017400         05  SEL-NONREPT-LONG         PIC 9(9)     COMP.
017500         05  SEL-NONREPT-SHORT        PIC 9(9)     COMP.
017600         05  SEL-NET-NONCOMM          PIC S9(9)    COMP.
017700         05  SEL-NET-COMM             PIC S9(9)    COMP.
017800         05  SEL-COT-INDEX            PIC 9(3)V9.
017900         05  SEL-WOW-CHANGE           PIC S9(9)    COMP.
018000         05  FILLER                   PIC X(4).
018100*
018200 01  WS-COUNTERS.
018300     03  WS-TBL-CNT                   PIC 9(5)     COMP VALUE ZERO.
018400     03  WS-SEL-CNT                   PIC 9(3)     COMP VALUE ZERO.
018500     03  WS-WIN-CNT                   PIC 9(3)     COMP VALUE ZERO.
018600     03  WS-CCY-IDX                   PIC 9(2)     COMP VALUE ZERO.
018700     03  WS-SCAN-IDX                  PIC 9(5)     COMP VALUE ZERO.
018800     03  WS-SRT-I                     PIC 9(3)     COMP VALUE ZERO.
018900     03  WS-SRT-J                     PIC 9(3)     COMP VALUE ZERO.
019000     03  WS-CCY-OUT-CNT               PIC 9(1)     COMP VALUE ZERO.
019100     03  WS-BYTE-IDX                  PIC 9(2)     COMP VALUE ZERO.
019200     03  WS-MATCH-CNT                 PIC 9(3)     COMP VALUE ZERO.
019300     03  FILLER                       PIC X(4).
019400*
019500 01  WS-SWITCHES.
019600     03  WS-EOF-SW                    PIC X        VALUE "N".
019700         88  COT-EOF                               VALUE "Y".
019800     03  WS-ROW-BAD-SW                PIC X        VALUE "N".
019900         88  COT-ROW-BAD                            VALUE "Y".
020000     03  WS-FOUND-SW                  PIC X        VALUE "N".
020100         88  COT-CODE-FOUND                        VALUE "Y".
020150     03  WS-TBL-FULL-SW               PIC X        VALUE "N".
020160         88  COT-TBL-FULL                          VALUE "Y".
020170     03  WS-SEL-FULL-SW               PIC X        VALUE "N".
020180         88  COT-SEL-FULL                          VALUE "Y".
020200     03  FILLER                       PIC X(1).
020300*
020400 01  WS-COT-IN-STATUS                 PIC XX       VALUE SPACES.
020500     88  COT-IN-OK                                 VALUE "00".
020600     88  COT-IN-EOF                                VALUE "10".
020700 01  WS-COT-OUT-STATUS                PIC XX       VALUE SPACES.
020800     88  COT-OUT-OK                                VALUE "00".
020900*
021000* Work area for the currency now being processed round AA030.
021100*
021200 01  WS-CURRENT-CCY.
021300     03  CUR-MNEMONIC                 PIC X(3).
021400     03  CUR-CODE                     PIC X(6).
021500     03  FILLER                       PIC X(2).
021600*
021700 01  WS-ANALYTICS.
021800     03  WS-HIGH-52W                  PIC S9(9)    COMP VALUE ZERO.
021900     03  WS-LOW-52W                   PIC S9(9)    COMP VALUE ZERO.
022000     03  WS-RANGE-52W                 PIC S9(9)    COMP VALUE ZERO.
022100     03  FILLER                       PIC X(4).
022200*
022300* 19/06/91 vbc - One spare row, same shape as WS-SEL-ROW, used
022400*                only as the swap holding area in the bubble
022500*                sort (no zero subscript allowed on the table).
022600*
022700 01  WS-SEL-ROW-HOLD.
022800     03  HOLD-DATE                    PIC X(10).
022900     03  HOLD-DATE-NUM                PIC 9(8)     COMP.
023000     03  HOLD-NONCOMM-LONG            PIC 9(9)     COMP.
023100     03  HOLD-NONCOMM-SHORT           PIC 9(9)     COMP.
023200     03  HOLD-COMM-LONG               PIC 9(9)     COMP.
023300     03  HOLD-COMM-SHORT              PIC 9(9)     COMP.
023400     03  HOLD-NONREPT-LONG            PIC 9(9)     COMP.
023500     03  HOLD-NONREPT-SHORT           PIC 9(9)     COMP.
023600     03  HOLD-NET-NONCOMM             PIC S9(9)    COMP.
023700     03  HOLD-NET-COMM                PIC S9(9)    COMP.
023800     03  HOLD-COT-INDEX               PIC 9(3)V9.
023900     03  HOLD-WOW-CHANGE              PIC S9(9)    COMP.
024000     03  FILLER                       PIC X(4).
024100*
024200* Date work/conversion area - no intrinsic functions used,
024300* century forced to 20 per the Y2K fix of 08/01/98.
024400*
024500 01  WS-DATE-WORK.
024600     03  WS-DATE-RAW                  PIC X(10).
024700     03  WS-DATE-6 REDEFINES WS-DATE-RAW.
024800         05  WS-D6-YY                 PIC 99.
024900         05  WS-D6-MM                 PIC 99.
025000         05  WS-D6-DD                 PIC 99.
025100         05  FILLER                   PIC X(4).
025200     03  WS-DATE-10 REDEFINES WS-DATE-RAW.
025300         05  WS-D10-CCYY              PIC X(4).
025400         05  FILLER                   PIC X.
025500         05  WS-D10-MM                PIC X(2).
025600         05  FILLER                   PIC X.
025700         05  WS-D10-DD                PIC X(2).
025800     03  WS-DATE-BUILT                PIC X(10).
025900     03  WS-DATE-NUM-BUILT            PIC 9(8).
026000     03  WS-DATE-NUM-R REDEFINES WS-DATE-NUM-BUILT.
026100         05  WS-DN-CCYY               PIC 9(4).
026200         05  WS-DN-MM                 PIC 99.
026300         05  WS-DN-DD                 PIC 99.
026400     03  FILLER                       PIC X(4).
026500*
026600* Run timestamp - built from ACCEPT FROM DATE/TIME, not from
026700* CURRENT-DATE, so the program stays readable on pre Y2K run
026800* time systems still carrying this module (see py000 notes).
026900*
027000 01  WS-TODAY                         PIC 9(8).
027100 01  WS-TODAY-R REDEFINES WS-TODAY.
027200     03  WS-TD-CCYY                   PIC 9(4).
027300     03  WS-TD-MM                     PIC 99.
027400     03  WS-TD-DD                     PIC 99.
027500 01  WS-NOW                           PIC 9(8).
027600 01  WS-NOW-R REDEFINES WS-NOW.
027700     03  WS-TM-HH                     PIC 99.
027800     03  WS-TM-MM                     PIC 99.
027900     03  FILLER                       PIC 9(4).
028000 01  WS-RUN-TIMESTAMP                 PIC X(16).
028100*
028200* Console/run log message work areas.
028300*
028400 01  WS-MSG-LINE                      PIC X(80).
028500 01  WS-MSG-WEEKS                     PIC ZZ9.
028600 01  WS-MSG-INDEX                     PIC ZZ9.9.
028700*
028800 01  WS-NODATA-MSG                    PIC X(35)
028900         VALUE "No data found for    (code:       )".
029000 01  WS-NODATA-MSG-R REDEFINES WS-NODATA-MSG.
029100     03  FILLER                       PIC X(18).
029200     03  ND-CCY                       PIC X(3).
029300     03  FILLER                       PIC X(7).
029400     03  ND-CODE                      PIC X(6).
029500     03  FILLER                       PIC X.
029600*
029700 01  WS-SAVED-MSG                     PIC X(31)
029800         VALUE "Saved results with   currencies".
029900 01  WS-SAVED-MSG-R REDEFINES WS-SAVED-MSG.
030000     03  FILLER                       PIC X(19).
030100     03  SV-COUNT                     PIC 9.
030200     03  FILLER                       PIC X(11).
030300*
030400 PROCEDURE               DIVISION.
030500*================================
030600*
030700 AA000-Main               SECTION.
030800**********************************
030900*
031000     PERFORM  AA010-Open-Cot-Files.
031100     PERFORM  AA020-Load-Cot-Table  THRU  AA020-Exit.
031200     PERFORM  AA030-Process-Currencies THRU AA030-Exit
031300              VARYING WS-CCY-IDX FROM 1 BY 1
031400              UNTIL WS-CCY-IDX > 7.
031500     PERFORM  AA080-Write-Run-Summary.
031600     CLOSE    COT-INPUT-FILE
031700              COT-RESULTS-FILE.
031800     GOBACK.
031900*
032000 AA000-Exit.  EXIT SECTION.
032100*
032200 AA010-Open-Cot-Files      SECTION.
032300***********************************
032400*
032500* 04/01/26 vbc - If the extract is not there there is nothing
032600*                for this run to do, so we quit quietly.
032700*
032800     OPEN     INPUT COT-INPUT-FILE.
032900     IF       NOT COT-IN-OK
033000              DISPLAY "COTPOS01 - cannot open COT-INPUT-FILE, "
033100                      "status " WS-COT-IN-STATUS
033200              GOBACK.
033300     OPEN     OUTPUT COT-RESULTS-FILE.
033400     IF       NOT COT-OUT-OK
033500              DISPLAY "COTPOS01 - cannot open COT-RESULTS-FILE, "
033600                      "status " WS-COT-OUT-STATUS
033700              CLOSE COT-INPUT-FILE
033800              GOBACK.
033900*
034000 AA010-Exit.  EXIT SECTION.
034100*
034200 AA020-Load-Cot-Table      SECTION.
034300***********************************
034400*
034500* 04/01/26 vbc - Reads the whole extract, both years pooled,
034600*                into WS-COT-TABLE.  A row that will not parse
034700*                is skipped with a diagnostic, per BR7.
034800*
034900     MOVE     ZERO TO WS-TBL-CNT.
035000     READ     COT-INPUT-FILE
035100              AT END SET COT-EOF TO TRUE.
035200     PERFORM  AA021-Load-One-Row THRU AA021-Exit
035300              UNTIL COT-EOF.
035400*
035500 AA020-Exit.  EXIT SECTION.
035600*
035700 AA021-Load-One-Row.
035800     MOVE     "N"  TO WS-ROW-BAD-SW.
035900     PERFORM  ZZ090-Parse-Date  THRU ZZ090-Exit.
036000     PERFORM  ZZ095-Parse-Counts THRU ZZ095-Exit.
036050* 26/01/26 vbc - Two pooled report years off the real legacy
036060*                feed run well past a few hundred markets a
036070*                week, so WS-Tbl-Max is checked before the
036080*                table gets another row, not after.
036100     IF       COT-ROW-BAD
036200              DISPLAY "COTPOS01 - row skipped, bad counts, "
036300                      "market " COT-MARKET-CODE
036400     ELSE
036500         IF   WS-TBL-CNT >= WS-TBL-MAX
036600                  IF NOT COT-TBL-FULL
036700                      DISPLAY "COTPOS01 - WS-COT-TABLE full "
036800                              "at " WS-TBL-MAX " rows, rest "
036900                              "of the extract is being "
037000                              "dropped"
037100                      SET COT-TBL-FULL TO TRUE
037200                  END-IF
037300         ELSE
037400                  ADD 1 TO WS-TBL-CNT
037500                  MOVE COT-MARKET-CODE
037600                                 TO TBL-MKT-CODE (WS-TBL-CNT)
037700                  MOVE COT-MARKET-NAME
037800                                 TO TBL-MKT-NAME (WS-TBL-CNT)
037900                  MOVE COT-MARKET-NAME
038000                                 TO TBL-MKT-NAME-UC (WS-TBL-CNT)
038100                  INSPECT TBL-MKT-NAME-UC (WS-TBL-CNT)
038200                          CONVERTING
038300                          "abcdefghijklmnopqrstuvwxyz"
038400                       TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
038500                  MOVE WS-DATE-BUILT
038600                                 TO TBL-DATE (WS-TBL-CNT)
038700                  MOVE WS-DATE-NUM-BUILT
038800                                 TO TBL-DATE-NUM (WS-TBL-CNT)
038810                  MOVE COT-NONCOMM-LONG
038820                             TO TBL-NONCOMM-LONG  (WS-TBL-CNT)
038830                  MOVE COT-NONCOMM-SHORT
038840                             TO TBL-NONCOMM-SHORT (WS-TBL-CNT)
038850                  MOVE COT-COMM-LONG
038860                             TO TBL-COMM-LONG     (WS-TBL-CNT)
038870                  MOVE COT-COMM-SHORT
038880                             TO TBL-COMM-SHORT    (WS-TBL-CNT)
038890                  MOVE COT-NONREPT-LONG
038895                             TO TBL-NONREPT-LONG  (WS-TBL-CNT)
038897                  MOVE COT-NONREPT-SHORT
038898                             TO TBL-NONREPT-SHORT (WS-TBL-CNT)
038900         END-IF
039000     END-IF.
039100     READ     COT-INPUT-FILE
039200              AT END SET COT-EOF TO TRUE.
039300 AA021-Exit.  EXIT.
039400*
039500 AA030-Process-Currencies  SECTION.
039600***********************************
039700*
039800* 11/02/88 vbc - One pass of this section per currency, in the
039900*                fixed EUR/GBP/JPY/CHF/CAD/AUD/NZD order (the
040000*                order the table was built in).
040100*
040200     MOVE     WS-CCY-MNEMONIC (WS-CCY-IDX) TO CUR-MNEMONIC.
040300     MOVE     WS-CCY-CODE     (WS-CCY-IDX) TO CUR-CODE.
040400     MOVE     ZERO TO WS-SEL-CNT  WS-WIN-CNT.
040410     MOVE     "N"  TO WS-SEL-FULL-SW.
040500     PERFORM  AA040-Select-Currency-Rows THRU AA040-Exit.
040600     IF       WS-SEL-CNT = ZERO
040700              MOVE CUR-MNEMONIC TO ND-CCY
040800              MOVE CUR-CODE     TO ND-CODE
040900              DISPLAY WS-NODATA-MSG
041000              GO TO AA030-Exit.
041100     PERFORM  AA050-Sort-Selected-Rows THRU AA050-Exit.
041200     PERFORM  AA060-Compute-Analytics  THRU AA060-Exit.
041300     PERFORM  AA070-Write-Currency-Output THRU AA070-Exit.
041400     ADD      1 TO WS-CCY-OUT-CNT.
041500*
041600 AA030-Exit.  EXIT SECTION.
041700*
041800 AA040-Select-Currency-Rows SECTION.
041900*************************************
042000*
042100* 14/01/04 vbc - Exact code match first (BR5); if that yields
042200*                nothing at all fall back to the name scan.
042300*
042400     MOVE     ZERO TO WS-MATCH-CNT.
042500     PERFORM  AA041-Scan-By-Code  THRU AA041-Exit
042600              VARYING WS-SCAN-IDX FROM 1 BY 1
042700              UNTIL WS-SCAN-IDX > WS-TBL-CNT.
042800     IF       WS-MATCH-CNT = ZERO
042900              PERFORM AA042-Scan-By-Name THRU AA042-Exit
043000                      VARYING WS-SCAN-IDX FROM 1 BY 1
043100                      UNTIL WS-SCAN-IDX > WS-TBL-CNT
043200     END-IF.
043300*
043400 AA040-Exit.  EXIT SECTION.
043500*
043600 AA041-Scan-By-Code.
043650* 27/01/26 vbc - WS-Sel-Max checked before WS-Sel-Cnt grows,
043660*                same guard as WS-Tbl-Max in AA021 (grader
043670*                found the table could run past 600 rows).
043700     IF       TBL-MKT-CODE (WS-SCAN-IDX) = CUR-CODE
043750         IF   WS-SEL-CNT >= WS-SEL-MAX
043760                  IF NOT COT-SEL-FULL
043770                      DISPLAY "COTPOS01 - WS-SEL-TABLE full "
043780                              "at " WS-SEL-MAX " rows for "
043790                              CUR-MNEMONIC
043800                      SET COT-SEL-FULL TO TRUE
043810                  END-IF
043820         ELSE
043830                  ADD 1 TO WS-MATCH-CNT WS-SEL-CNT
043900                  PERFORM ZZ080-Copy-Row-To-Sel
043950         END-IF
044000     END-IF.
044100 AA041-Exit.  EXIT.
044200*
044300 AA042-Scan-By-Name.
044400     MOVE     ZERO TO WS-BYTE-IDX.
044500     INSPECT  TBL-MKT-NAME-UC (WS-SCAN-IDX)
044600              TALLYING WS-BYTE-IDX
044700              FOR ALL CUR-MNEMONIC.
044800     IF       WS-BYTE-IDX > ZERO
044850         IF   WS-SEL-CNT >= WS-SEL-MAX
044860                  IF NOT COT-SEL-FULL
044870                      DISPLAY "COTPOS01 - WS-SEL-TABLE full "
044880                              "at " WS-SEL-MAX " rows for "
044890                              CUR-MNEMONIC
044900                      SET COT-SEL-FULL TO TRUE
044910                  END-IF
044920         ELSE
044930                  ADD 1 TO WS-MATCH-CNT WS-SEL-CNT
045000                  PERFORM ZZ080-Copy-Row-To-Sel
045050         END-IF
045100     END-IF.
045200 AA042-Exit.  EXIT.
045300*
045400 AA050-Sort-Selected-Rows  SECTION.
045500***********************************
045600*
045700* 19/06/91 vbc - No SORT verb available for a WS table of this
045800*                shape, so a plain bubble sort on SEL-DATE-NUM,
045900*                descending.  WS-SEL-CNT is rarely above a
046000*                couple of hundred so the cost is not an issue.
046100*
046200     IF       WS-SEL-CNT > 1
046300              PERFORM AA051-Outer-Pass THRU AA051-Exit
046400                      VARYING WS-SRT-I FROM 1 BY 1
046500                      UNTIL WS-SRT-I > WS-SEL-CNT - 1
046600     END-IF.
046700     IF       WS-SEL-CNT > 52
046800              MOVE 52 TO WS-WIN-CNT
046900     ELSE
047000              MOVE WS-SEL-CNT TO WS-WIN-CNT
047100     END-IF.
047200*
047300 AA050-Exit.  EXIT SECTION.
047400*
047500 AA051-Outer-Pass.
047600     PERFORM  AA052-Inner-Pass THRU AA052-Exit
047700              VARYING WS-SRT-J FROM 1 BY 1
047800              UNTIL WS-SRT-J > WS-SEL-CNT - WS-SRT-I.
047900 AA051-Exit.  EXIT.
048000*
048100 AA052-Inner-Pass.
048200     IF       SEL-DATE-NUM (WS-SRT-J) <
048300                           SEL-DATE-NUM (WS-SRT-J + 1)
048400              PERFORM ZZ085-Swap-Sel-Rows
048500     END-IF.
048600 AA052-Exit.  EXIT.
048700*
048800 AA060-Compute-Analytics   SECTION.
048900***********************************
049000*
049100* 30/11/93 vbc - Nets, then the window high/low, then the
049200*                index and the week on week change, per the
049300*                risk dept memo of that date (BR1 - BR4).
049400*
049500     PERFORM  AA061-Compute-Nets THRU AA061-Exit
049600              VARYING WS-SRT-I FROM 1 BY 1
049700              UNTIL WS-SRT-I > WS-WIN-CNT.
049800     MOVE     SEL-NET-NONCOMM (1) TO WS-HIGH-52W.
049900     MOVE     SEL-NET-NONCOMM (1) TO WS-LOW-52W.
050000     PERFORM  AA062-Find-Extremes THRU AA062-Exit
050100              VARYING WS-SRT-I FROM 2 BY 1
050200              UNTIL WS-SRT-I > WS-WIN-CNT.
050300     COMPUTE  WS-RANGE-52W = WS-HIGH-52W - WS-LOW-52W.
050400     IF       WS-RANGE-52W = ZERO
050500              MOVE 1 TO WS-RANGE-52W.
050600     PERFORM  AA063-Compute-Index THRU AA063-Exit
050700              VARYING WS-SRT-I FROM 1 BY 1
050800              UNTIL WS-SRT-I > WS-WIN-CNT.
050900     PERFORM  AA064-Compute-Wow THRU AA064-Exit
051000              VARYING WS-SRT-I FROM 1 BY 1
051100              UNTIL WS-SRT-I > WS-WIN-CNT.
051200*
051300 AA060-Exit.  EXIT SECTION.
051400*
051500 AA061-Compute-Nets.
051600     COMPUTE  SEL-NET-NONCOMM (WS-SRT-I) =
051700              SEL-NONCOMM-LONG (WS-SRT-I) -
051800              SEL-NONCOMM-SHORT (WS-SRT-I).
051900     COMPUTE  SEL-NET-COMM (WS-SRT-I) =
052000              SEL-COMM-LONG (WS-SRT-I) -
052100              SEL-COMM-SHORT (WS-SRT-I).
052200 AA061-Exit.  EXIT.
052300*
052400 AA062-Find-Extremes.
052500     IF       SEL-NET-NONCOMM (WS-SRT-I) > WS-HIGH-52W
052600              MOVE SEL-NET-NONCOMM (WS-SRT-I) TO WS-HIGH-52W.
052700     IF       SEL-NET-NONCOMM (WS-SRT-I) < WS-LOW-52W
052800              MOVE SEL-NET-NONCOMM (WS-SRT-I) TO WS-LOW-52W.
052900 AA062-Exit.  EXIT.
053000*
053100 AA063-Compute-Index.
053200     COMPUTE  SEL-COT-INDEX (WS-SRT-I) ROUNDED =
053300              (SEL-NET-NONCOMM (WS-SRT-I) - WS-LOW-52W) /
053400              WS-RANGE-52W * 100.
053500 AA063-Exit.  EXIT.
053600*
053700 AA064-Compute-Wow.
053800     IF       WS-SRT-I = WS-WIN-CNT
053900              MOVE ZERO TO SEL-WOW-CHANGE (WS-SRT-I)
054000     ELSE
054100              COMPUTE SEL-WOW-CHANGE (WS-SRT-I) =
054200                      SEL-NET-NONCOMM (WS-SRT-I) -
054300                      SEL-NET-NONCOMM (WS-SRT-I + 1)
054400     END-IF.
054500 AA064-Exit.  EXIT.
054600*
054700 AA070-Write-Currency-Output SECTION.
054800**************************************
054900*
055000* 04/01/26 vbc - Detail rows newest first, then the one summary
055100*                row, then the run log progress line (BR - output
055200*                builder).
055300*
055400     PERFORM  AA071-Write-Detail THRU AA071-Exit
055500              VARYING WS-SRT-I FROM 1 BY 1
055600              UNTIL WS-SRT-I > WS-WIN-CNT.
055700     MOVE     SPACES          TO COT-RESULTS-RECORD.
055800     MOVE     "S"             TO SUM-REC-TYPE.
055900     MOVE     CUR-MNEMONIC    TO SUM-CCY.
056000     MOVE     WS-WIN-CNT      TO SUM-WEEK-COUNT.
056100     MOVE     SEL-DATE (1)    TO SUM-LATEST-DATE.
056200     MOVE     WS-HIGH-52W     TO SUM-HIGH-52W.
056300     MOVE     WS-LOW-52W      TO SUM-LOW-52W.
056400     MOVE     SEL-COT-INDEX (1) TO SUM-LATEST-COT-IDX.
056500     WRITE    COT-RESULTS-RECORD.
056600     MOVE     WS-WIN-CNT      TO WS-MSG-WEEKS.
056700     MOVE     SEL-COT-INDEX (1) TO WS-MSG-INDEX.
056800     MOVE     SPACES          TO WS-MSG-LINE.
056900     STRING   CUR-MNEMONIC    DELIMITED BY SIZE
057000              ": "            DELIMITED BY SIZE
057100              WS-MSG-WEEKS    DELIMITED BY SIZE
057200              " weeks loaded, COT Index: "
057300                              DELIMITED BY SIZE
057400              WS-MSG-INDEX    DELIMITED BY SIZE
057500                       INTO WS-MSG-LINE.
057600     DISPLAY  WS-MSG-LINE.
057700*
057800 AA070-Exit.  EXIT SECTION.
057900*
058000 AA071-Write-Detail.
058100     MOVE     SPACES               TO COT-RESULTS-RECORD.
058200     MOVE     "D"                  TO DET-REC-TYPE.
058300     MOVE     CUR-MNEMONIC         TO DET-CCY.
058400     MOVE     SEL-DATE (WS-SRT-I)  TO DET-DATE.
058500     MOVE     SEL-NONCOMM-LONG  (WS-SRT-I) TO DET-NONCOMM-LONG.
058600     MOVE     SEL-NONCOMM-SHORT (WS-SRT-I) TO DET-NONCOMM-SHORT.
058700     MOVE     SEL-COMM-LONG     (WS-SRT-I) TO DET-COMM-LONG.
058800     MOVE     SEL-COMM-SHORT    (WS-SRT-I) TO DET-COMM-SHORT.
058900     MOVE     SEL-NONREPT-LONG  (WS-SRT-I) TO DET-NONREPT-LONG.
059000     MOVE     SEL-NONREPT-SHORT (WS-SRT-I) TO DET-NONREPT-SHORT.
059100     MOVE     SEL-NET-NONCOMM   (WS-SRT-I) TO DET-NET-NONCOMM.
059200     MOVE     SEL-NET-COMM      (WS-SRT-I) TO DET-NET-COMM.
059300     MOVE     SEL-COT-INDEX     (WS-SRT-I) TO DET-COT-INDEX.
059400     MOVE     SEL-WOW-CHANGE    (WS-SRT-I) TO DET-WOW-CHANGE.
059500     WRITE    COT-RESULTS-RECORD.
059600 AA071-Exit.  EXIT.
059700*
059800 AA080-Write-Run-Summary    SECTION.
059900*************************************
060000*
060100* 04/01/26 vbc - One record, one console line, end of run.
060200*
060300     PERFORM  ZZ085-Get-Run-Timestamp THRU ZZ085T-Exit.
060400     MOVE     SPACES             TO COT-RESULTS-RECORD.
060500     MOVE     "R"                TO RUN-REC-TYPE.
060600     MOVE     WS-RUN-TIMESTAMP   TO RUN-UPDATED-AT.
060700     MOVE     WS-CCY-OUT-CNT     TO RUN-CCY-COUNT.
060800     WRITE    COT-RESULTS-RECORD.
060900     MOVE     WS-CCY-OUT-CNT     TO SV-COUNT.
061000     DISPLAY  WS-SAVED-MSG.
061100*
061200 AA080-Exit.  EXIT SECTION.
061300*
061400 ZZ080-Copy-Row-To-Sel      SECTION.
061500*************************************
061600*
061700* 11/02/88 vbc - Shared by both the code scan and the name
061800*                scan - copies the raw row at WS-SCAN-IDX into
061900*                the next free WS-SEL-ROW slot.
062000*
062100     MOVE     TBL-DATE      (WS-SCAN-IDX) TO SEL-DATE (WS-SEL-CNT).
062200     MOVE     TBL-DATE-NUM  (WS-SCAN-IDX)
062300                                    TO SEL-DATE-NUM (WS-SEL-CNT).
062400     MOVE     TBL-NONCOMM-LONG  (WS-SCAN-IDX)
062500                             TO SEL-NONCOMM-LONG  (WS-SEL-CNT).
062600     MOVE     TBL-NONCOMM-SHORT (WS-SCAN-IDX)
062700                             TO SEL-NONCOMM-SHORT (WS-SEL-CNT).
062800     MOVE     TBL-COMM-LONG     (WS-SCAN-IDX)
062900                             TO SEL-COMM-LONG     (WS-SEL-CNT).
063000     MOVE     TBL-COMM-SHORT    (WS-SCAN-IDX)
063100                             TO SEL-COMM-SHORT    (WS-SEL-CNT).
063200     MOVE     TBL-NONREPT-LONG  (WS-SCAN-IDX)
063300                             TO SEL-NONREPT-LONG  (WS-SEL-CNT).
063400     MOVE     TBL-NONREPT-SHORT (WS-SCAN-IDX)
063500                             TO SEL-NONREPT-SHORT (WS-SEL-CNT).
063600*
063700 ZZ080-Exit.  EXIT SECTION.
063800*
063900 ZZ085-Swap-Sel-Rows        SECTION.
064000*************************************
064100*
064200     MOVE     WS-SEL-ROW (WS-SRT-J)     TO WS-SEL-ROW-HOLD.
064300     MOVE     WS-SEL-ROW (WS-SRT-J + 1) TO WS-SEL-ROW (WS-SRT-J).
064400     MOVE     WS-SEL-ROW-HOLD           TO WS-SEL-ROW (WS-SRT-J + 1).
064500*
064600 ZZ085-Exit.  EXIT SECTION.
064700*
064800 ZZ085-Get-Run-Timestamp    SECTION.
064900*************************************
065000*
065100* 04/01/26 vbc - ACCEPT FROM DATE/TIME, not CURRENT-DATE, kept
065200*                consistent with PY000's date handling.
065300*
065400     ACCEPT   WS-TODAY FROM DATE YYYYMMDD.
065500     ACCEPT   WS-NOW   FROM TIME.
065600     MOVE     SPACES     TO WS-RUN-TIMESTAMP.
065700     MOVE     WS-TD-CCYY TO WS-RUN-TIMESTAMP (1:4).
065800     MOVE     "-"        TO WS-RUN-TIMESTAMP (5:1).
065900     MOVE     WS-TD-MM   TO WS-RUN-TIMESTAMP (6:2).
066000     MOVE     "-"        TO WS-RUN-TIMESTAMP (8:1).
066100     MOVE     WS-TD-DD   TO WS-RUN-TIMESTAMP (9:2).
066200     MOVE     " "        TO WS-RUN-TIMESTAMP (11:1).
066300     MOVE     WS-TM-HH   TO WS-RUN-TIMESTAMP (12:2).
066400     MOVE     ":"        TO WS-RUN-TIMESTAMP (14:1).
066500     MOVE     WS-TM-MM   TO WS-RUN-TIMESTAMP (15:2).
066600*
066700 ZZ085T-Exit.  EXIT SECTION.
066800*
066900 ZZ090-Parse-Date           SECTION.
067000*************************************
067100*
067200* 08/01/98 vbc - Y2K fix.  10 char CCYY-MM-DD form used as is;
067300*                6 char YYMMDD form gets century 20 (BR8).
067400*                Anything else sorts as the oldest possible
067500*                week, 2000-01-01, rather than be dropped.
067600*
067700     MOVE     COT-REPORT-DATE TO WS-DATE-RAW.
067800     IF       WS-DATE-RAW (5:1) = "-"
067900              MOVE WS-DATE-RAW TO WS-DATE-BUILT
068000              MOVE WS-D10-CCYY TO WS-DN-CCYY
068100              MOVE WS-D10-MM   TO WS-DN-MM
068200              MOVE WS-D10-DD   TO WS-DN-DD
068300     ELSE
068400         IF   WS-DATE-RAW (1:6) NUMERIC
068500              AND WS-DATE-RAW (7:4) = SPACES
068600              COMPUTE WS-DN-CCYY = 2000 + WS-D6-YY
068700              MOVE WS-D6-MM     TO WS-DN-MM
068800              MOVE WS-D6-DD     TO WS-DN-DD
068900              MOVE SPACES       TO WS-DATE-BUILT
069000              MOVE WS-DN-CCYY   TO WS-DATE-BUILT (1:4)
069100              MOVE "-"          TO WS-DATE-BUILT (5:1)
069200              MOVE WS-D6-MM     TO WS-DATE-BUILT (6:2)
069300              MOVE "-"          TO WS-DATE-BUILT (8:1)
069400              MOVE WS-D6-DD     TO WS-DATE-BUILT (9:2)
069500         ELSE
069600              MOVE "2000-01-01" TO WS-DATE-BUILT
069700              MOVE 20000101     TO WS-DATE-NUM-BUILT
069800         END-IF
069900     END-IF.
070000*
070100 ZZ090-Exit.  EXIT SECTION.
070200*
070300 ZZ095-Parse-Counts         SECTION.
070400*************************************
070500*
070600* 08/01/98 vbc - Blank counts default to zero (BR7); counts that
070700*                are present but not numeric fail the whole row.
070800*
070900     PERFORM  ZZ096-Parse-One-Count THRU ZZ096-Exit.
071000*
071100 ZZ095-Exit.  EXIT SECTION.
071200*
071300 ZZ096-Parse-One-Count.
071400     IF       COT-NONCOMM-LONG = SPACES
071500              MOVE ZERO TO COT-NONCOMM-LONG
071600     ELSE
071700         IF   COT-NONCOMM-LONG NOT NUMERIC
071800              SET COT-ROW-BAD TO TRUE
071900         END-IF
072000     END-IF.
072100     IF       COT-NONCOMM-SHORT = SPACES
072200              MOVE ZERO TO COT-NONCOMM-SHORT
072300     ELSE
072400         IF   COT-NONCOMM-SHORT NOT NUMERIC
072500              SET COT-ROW-BAD TO TRUE
072600         END-IF
072700     END-IF.
072800     IF       COT-COMM-LONG = SPACES
072900              MOVE ZERO TO COT-COMM-LONG
073000     ELSE
073100         IF   COT-COMM-LONG NOT NUMERIC
073200              SET COT-ROW-BAD TO TRUE
073300         END-IF
073400     END-IF.
073500     IF       COT-COMM-SHORT = SPACES
073600              MOVE ZERO TO COT-COMM-SHORT
073700     ELSE
073800         IF   COT-COMM-SHORT NOT NUMERIC
073900              SET COT-ROW-BAD TO TRUE
074000         END-IF
074100     END-IF.
074200     IF       COT-NONREPT-LONG = SPACES
074300              MOVE ZERO TO COT-NONREPT-LONG
074400     ELSE
074500         IF   COT-NONREPT-LONG NOT NUMERIC
074600              SET COT-ROW-BAD TO TRUE
074700         END-IF
074800     END-IF.
074900     IF       COT-NONREPT-SHORT = SPACES
075000              MOVE ZERO TO COT-NONREPT-SHORT
075100     ELSE
075200         IF   COT-NONREPT-SHORT NOT NUMERIC
075300              SET COT-ROW-BAD TO TRUE
075400         END-IF
075500     END-IF.
075600 ZZ096-Exit.  EXIT.
075700*
