000100*******************************************
000200*                                          *
000300*  Record Definition For COT Currency      *
000400*        Table  (static, 7 entries)         *
000500*     Uses WS-Ccy-Idx as subscript          *
000600*******************************************
000700*  Table size 63 bytes (7 x 9).
000800*
000900* THESE ENTRIES MAY NEED CHANGING IF CFTC
001000* REASSIGNS A CONTRACT MARKET CODE.
001100*
001200* 04/01/26 VBC - CREATED. ORDER IS THE FIXED PROCESSING
001300*                ORDER EUR, GBP, JPY, CHF, CAD, AUD, NZD -
001400*                DO NOT RE-SEQUENCE, IT DRIVES THE RUN.
001500* 14/01/26 VBC - CONFIRMED CODES AGAINST CFTC LEGACY REPORT
001600*                MARKET-AND-EXCHANGE-NAMES FILE.
001700*
001800 01  WS-CCY-TBL-VALUES.
001900     03  FILLER      PIC X(9)  VALUE "EUR099741".
002000     03  FILLER      PIC X(9)  VALUE "GBP096742".
002100     03  FILLER      PIC X(9)  VALUE "JPY097741".
002200     03  FILLER      PIC X(9)  VALUE "CHF092741".
002300     03  FILLER      PIC X(9)  VALUE "CAD090741".
002400     03  FILLER      PIC X(9)  VALUE "AUD232741".
002500     03  FILLER      PIC X(9)  VALUE "NZD112741".
002600*
002700 01  WS-CCY-TABLE REDEFINES WS-CCY-TBL-VALUES.
002800     03  WS-CCY-ENTRY              OCCURS 7 TIMES.
002900         05  WS-CCY-MNEMONIC       PIC X(3).
003000         05  WS-CCY-CODE           PIC X(6).
003100*
